000100******************************************************************
000200* SISTEMA         - SICFP - CONTROLE DE FROTA E PATIOS          *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - CMDENT         - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI4001 - FILA DE COMANDOS DO PATIO        *
000700******************************************************************
000800* REG-CMDENT      - NIVEL 01            - REG. TOTAL DO ARQUIVO    *
000810* CMDENT-TEXTO    - PIC X(079)          - COMANDO + ARGUMENTOS     *
000900******************************************************************
001000* LINHA LIVRE, SEPARADA POR BRANCO, COM O COMANDO E OS SEUS      *
001100* ARGUMENTOS (ATE 2), NA ORDEM DE CHEGADA - SEM CLASSIFICACAO.   *
001200* COMANDOS VALIDOS......: CREATE_PARKING_LOT / DELETE_PARKING_  *
001300* LOT / ADD_TRUCK / READY / LOAD / COUNT.                       *
001400******************************************************************
001500*
001600 01          REG-CMDENT.
001610   03        CMDENT-TEXTO    PIC     X(079).
001620   03        FILLER          PIC     X(001).
001700*
001800******************************************************************
001900* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - CMDENT  *
002000******************************************************************
