000100******************************************************************
000200* SISTEMA         - SICFP - CONTROLE DE FROTA E PATIOS          *
000300******************************************************************
000400* BOOK DE TRABALHO - RUCWS010 - AREA COMUM DE TRABALHO DO PATIO  *
000500******************************************************************
000600* CONTEM A TABELA EM MEMORIA DOS PATIOS E DOS CAMINHOES QUE      *
000700* ESTAO NO PATIO (ESPERA OU PRONTO), OS CONTADORES DE FILE       *
000800* STATUS, A AREA DE DECODIFICACAO DO COMANDO E A AREA DE         *
000900* MONTAGEM DA LINHA DE SAIDA, NOS MOLDES DO RUCWS006 USADO NOS   *
001000* PROGRAMAS DO SIGPF.                                            *
001100******************************************************************
001200*
001300*****************************************************************
001400*        CONTADORES DE FILE STATUS E DE MOVIMENTO               *
001500*****************************************************************
001600*
001700 01      WS-FS-CMDENT        PIC     9(002) VALUE ZEROS.
001800 01      WS-FS-CMDSAI        PIC     9(002) VALUE ZEROS.
001900*
002000 77      WS-LID-CMDENT       PIC     9(009) COMP VALUE ZEROS.
002100 77      WS-GRV-CMDSAI       PIC     9(009) COMP VALUE ZEROS.
002200*
002300*****************************************************************
002400*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
002500*****************************************************************
002600*
002700 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
002800 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
002900 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
003000*
003100 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
003200*
003300*****************************************************************
003400*        AREA DE DECODIFICACAO DO COMANDO                       *
003500*****************************************************************
003600*
003700 01      WS-CMD-PALAVRA      PIC     X(020) VALUE SPACES.
003800 01      WS-CMD-ARG1-ALFA    PIC     X(010) VALUE SPACES.
003900 01      WS-CMD-ARG2-ALFA    PIC     X(010) VALUE SPACES.
004000 77      WS-CMD-QTDE-CAMPOS  PIC     9(002) COMP VALUE ZEROS.
004100*
004200 01      WS-ARG1-NUM         PIC     S9(009) VALUE ZEROS.
004300 01      WS-ARG2-NUM         PIC     S9(009) VALUE ZEROS.
004400*
004500*****************************************************************
004600*        CONVERSAO DE TEXTO PARA NUMERICO (SEM FUNCAO INTRINSECA)*
004700*****************************************************************
004800*
004900 01      WS-CNV-ALFA         PIC     X(010) VALUE SPACES.
005000 01      WS-CNV-NUM          PIC     S9(009) VALUE ZEROS.
005100 77      WS-CNV-LEN          PIC     9(002) COMP VALUE ZEROS.
005200 77      WS-CNV-IDX          PIC     9(002) COMP VALUE ZEROS.
005300 01      WS-CNV-SINAL        PIC     X(001) VALUE '+'.
005400 01      WS-CNV-DIGITO       PIC     9(001) VALUE ZEROS.
005500*
005600*****************************************************************
005700*        EDICAO DE NUMERICO PARA TEXTO (SEM FUNCAO INTRINSECA)   *
005800*****************************************************************
005900*
006000 01      WS-NUM-CONVERTE     PIC     S9(009) VALUE ZEROS.
006100 01      WS-EDITA-NUM        PIC     -(009)9.
006200 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
006300 77      WS-EDITA-LEN        PIC     9(002) COMP VALUE ZEROS.
006400*
006500*****************************************************************
006600*        AREA DE MONTAGEM DA LINHA DE SAIDA                     *
006700*****************************************************************
006800*
006900 01      WS-LINHA-SAIDA      PIC     X(132) VALUE SPACES.
007000*
007100 77      WS-LINHA-PTR        PIC     9(003) COMP VALUE ZEROS.
007200*
007300 01      WS-ACHOU-CAMINHAO   PIC     X(001) VALUE 'N'.
007400   88    ACHOU-ALGUM-CAMINHAO    VALUE 'S'.
007500*
007600*****************************************************************
007700*        TABELA EM MEMORIA DOS PATIOS  ( = PARKING-LOT )         *
007800*****************************************************************
007900* A TABELA E MANTIDA EM ORDEM ASCENDENTE DE PATIO-CAPACIDADE     *
008000* PARA PERMITIR A BUSCA DO PATIO MAIS PROXIMO, ACIMA OU ABAIXO   *
008100* DE UM VALOR, CONFORME A OPERACAO (VIDE PARAGRAFOS 4100/4400).  *
008200*****************************************************************
008300*
008400 77      WS-PATIO-QTDE       PIC     9(004) COMP VALUE ZEROS.
008500*
008600 01      WS-TAB-PATIOS.
008700   03    WS-PATIO            OCCURS  0200 TIMES.
008800*                            - CHAVE DO PATIO -
008900     05  PATIO-CAPACIDADE    PIC     S9(009).
009000*                            - LIMITE DE CAMINHOES DO PATIO -
009100     05  PATIO-LIMITE        PIC     S9(009).
009200*                            - QUANTIDADE ATUAL NO PATIO -
009300     05  PATIO-QTD-ESPERA    PIC     S9(004) COMP.
009400     05  PATIO-QTD-PRONTO    PIC     S9(004) COMP.
009500*                            - TABELA DE CAMINHOES EM ESPERA -
009600     05  PATIO-TAB-ESPERA    OCCURS  0100 TIMES.
009700       07 ESPERA-CAM-ID      PIC     S9(009).
009800       07 ESPERA-CAM-CAPAC   PIC     S9(009).
009900       07 ESPERA-CAM-CARGA   PIC     S9(009).
010000*                            - TABELA DE CAMINHOES PRONTOS -
010100     05  PATIO-TAB-PRONTO    OCCURS  0100 TIMES.
010200       07 PRONTO-CAM-ID      PIC     S9(009).
010300       07 PRONTO-CAM-CAPAC   PIC     S9(009).
010400       07 PRONTO-CAM-CARGA   PIC     S9(009).
010500*                            - AREA LIVRE DO REGISTRO DO PATIO -
010600     05  FILLER              PIC     X(010).
010700*
010800*****************************************************************
010900*        VARIAVEIS DE TRABALHO DA BUSCA E DA CARGA               *
011000*****************************************************************
011100*
011200 01      WS-ACHOU-PATIO      PIC     X(001) VALUE 'N'.
011300   88    PATIO-FOI-ACHADO        VALUE 'S'.
011400*
011500 01      WS-ACHOU-POSICAO    PIC     X(001) VALUE 'N'.
011600   88    POSICAO-FOI-ACHADA      VALUE 'S'.
011700*
011800 77      WS-IND-PATIO-ACHADO PIC     9(004) COMP VALUE ZEROS.
011900 77      WS-IND-PATIO-ORIGEM PIC     9(004) COMP VALUE ZEROS.
012000 77      WS-IND-INS          PIC     9(004) COMP VALUE ZEROS.
012100*                            - SUBSCRITOS DE VARREDURA DA TABELA -
012200 77      WS-IND-PATIO        PIC     9(004) COMP VALUE ZEROS.
012300 77      WS-IND-PATIO-INS    PIC     9(004) COMP VALUE ZEROS.
012400 77      WS-IND-ESPERA       PIC     9(004) COMP VALUE ZEROS.
012500 77      WS-IND-PRONTO       PIC     9(004) COMP VALUE ZEROS.
012600*
012700 01      WS-CAP-BUSCA        PIC     S9(009) VALUE ZEROS.
012800*
012900 01      WS-CAM-ID-MOVTO     PIC     S9(009) VALUE ZEROS.
013000 01      WS-CAM-CAPAC-MOVTO  PIC     S9(009) VALUE ZEROS.
013100 01      WS-CAM-CARGA-MOVTO  PIC     S9(009) VALUE ZEROS.
013200*
013300 01      WS-CARGA-RESTANTE   PIC     S9(009) VALUE ZEROS.
013400 01      WS-CARGA-ATRIBUIDA  PIC     S9(009) VALUE ZEROS.
013500 01      WS-CAP-REESTACIONA  PIC     S9(009) VALUE ZEROS.
013600*
013700 77      WS-CONTA-CAMINHOES  PIC     S9(009) VALUE ZEROS.
013800*
013900*****************************************************************
014000*        RESUMO DE COMANDOS PROCESSADOS NO JOB                  *
014100*****************************************************************
014200*
014300 01      WS-RESUMO-CMD.
014400   03    WS-QT-CRIA-PATIO    PIC     9(006) COMP VALUE ZEROS.
014500   03    WS-QT-EXCLUI-PATIO  PIC     9(006) COMP VALUE ZEROS.
014600   03    WS-QT-INCLUI-CAM    PIC     9(006) COMP VALUE ZEROS.
014700   03    WS-QT-LIBERA-CAM    PIC     9(006) COMP VALUE ZEROS.
014800   03    WS-QT-CARREGA-CAM   PIC     9(006) COMP VALUE ZEROS.
014900   03    WS-QT-CONTA-CAM     PIC     9(006) COMP VALUE ZEROS.
015000*
015100*****************************************************************
015200*        FIM DO BOOK DE TRABALHO                - RUCWS010      *
015300*****************************************************************
