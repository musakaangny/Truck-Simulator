000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GFCPB001.
000600 AUTHOR.                     ULISSES SOUZA.
000700 INSTALLATION.                CODATA - CPD CENTRAL.
000800 DATE-WRITTEN.               14/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SICFP - CONTROLE DE FROTA E PATIOS DE          *
001400*                CAMINHOES                                      *
001500*****************************************************************
001600* ANALISTA.....: ULISSES SOUZA                                  *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: ULISSES SOUZA                                  *
001900* DATA.........: 14/03/1987                                     *
002000*****************************************************************
002100* OBJETIVO.....: LER A FILA DE COMANDOS DO PATIO DE CAMINHOES,  *
002200*                APLICAR CADA COMANDO SOBRE OS PATIOS EM         *
002300*                MEMORIA (CRIACAO/EXCLUSAO DE PATIO, CHEGADA     *
002400*                DE CAMINHAO, LIBERACAO PARA CARGA, DISTRIBUICAO *
002500*                DE CARGA E CONTAGEM) E GRAVAR A RESPOSTA DE     *
002600*                CADA COMANDO NO ARQUIVO DE SAIDA, NA MESMA      *
002700*                ORDEM DE CHEGADA DOS COMANDOS.                  *
002800*****************************************************************
002900*
003000*****************************************************************
003100*        HISTORICO DE ALTERACOES                                *
003200*****************************************************************
003300* DATA       PROG.     CHAMADO   DESCRICAO                      *
003400*---------------------------------------------------------------*
003500* 14/03/1987 U.SOUZA   SOL-0001  VERSAO INICIAL. CRIACAO E       CHG0001
003600*                      EXCLUSAO DE PATIO, INCLUSAO DE CAMINHAO   CHG0001
003700*                      NO PATIO DE ESPERA.                       CHG0001
003800* 02/09/1988 U.SOUZA   SOL-0034  INCLUIDO O COMANDO READY, COM   CHG0002
003900*                      PASSAGEM DO CAMINHAO DA ESPERA P/ PRONTO. CHG0002
004000* 19/11/1989 M.FARIA   SOL-0058  INCLUIDO O COMANDO LOAD, COM     CHG0003
004100*                      DISTRIBUICAO DE CARGA E REESTACIONAMENTO  CHG0003
004200*                      DO CAMINHAO APOS A CARGA.                 CHG0003
004300* 07/04/1991 M.FARIA   SOL-0077  INCLUIDO O COMANDO COUNT.        CHG0004
004400* 23/08/1992 R.TORRES  SOL-0102  CORRIGIDA A REGRA DE BUSCA DO    CHG0005
004500*                      PATIO MENOR QUANDO O PATIO EXATO ESTA      CHG0005
004600*                      CHEIO - PASSAR A BUSCAR O PROXIMO MENOR.   CHG0005
004700* 30/01/1994 R.TORRES  SOL-0119  AJUSTADO O LIMITE DA TABELA DE    CHG0006
004800*                      PATIOS PARA 0200 POSICOES.                 CHG0006
004900* 11/07/1995 U.SOUZA   SOL-0140  REVISTO O TETO DE CARGA POR      CHG0007
005000*                      CAMINHAO - NUNCA MAIOR QUE A CAPACIDADE    CHG0007
005100*                      DO PROPRIO PATIO.                         CHG0007
005200* 04/05/1997 A.PRADO   SOL-0171  FORMATADA A DATA DO BANNER DE    CHG0008
005300*                      ABERTURA COM BARRAS (DD/MM/AAAA), ANTES     CHG0008
005400*                      GRAVADA SEM SEPARADOR.                      CHG0008
005500* 28/10/1998 A.PRADO   SOL-0188  AMPLIACAO PARA O ANO 2000 - A     CHG0009
005600*                      DATA DE PROCESSAMENTO PASSA A SER LIDA     CHG0009
005700*                      COM 4 POSICOES DE ANO (WS-DAT-AMD).        CHG0009
005800* 16/02/1999 A.PRADO   SOL-0188  TESTADA A VIRADA DO SECULO NAS    CHG0010
005900*                      ROTINAS DE BANNER DE ABERTURA/FECHAMENTO.  CHG0010
006000* 09/03/2001 R.TORRES  SOL-0205  INCLUIDO O RESUMO DE COMANDOS    CHG0011
006100*                      PROCESSADOS NO BANNER FINAL DO JOB.        CHG0011
006200* 22/07/2003 M.FARIA   SOL-0231  INCLUIDA A SPECIAL-NAMES COM A    CHG0012
006300*                      CLASSE WS-CLASSE-DIGITO, USADA NA CONVERSAO CHG0012
006400*                      ALFA-NUMERICA DO PARAGRAFO 4810, NO LUGAR   CHG0012
006500*                      DO TESTE NUMERIC.                           CHG0012
006600* 30/09/2003 M.FARIA   SOL-0231  RETIRADA A INDEXACAO DA TABELA DE CHG0013
006700*                      PATIOS (SEARCH ALL/ASCENDING KEY/INDEXED    CHG0013
006800*                      BY) - A TABELA PASSA A SER PERCORRIDA POR  CHG0013
006900*                      SUBSCRITO NUMERICO COMUM, NOS MOLDES DOS   CHG0013
007000*                      DEMAIS PROGRAMAS DO SIGPF.                CHG0013
007100* 12/11/2003 M.FARIA   SOL-0238  O RESUMO DE COMANDOS PASSA A SER  CHG0014
007200*                      MONTADO EM PARAGRAFO PROPRIO               CHG0014
007300*                      (3100-00-MONTA-ESTATISTICA), EDITANDO CADA CHG0014
007400*                      CONTADOR EM WS-EDICAO ANTES DO DISPLAY,    CHG0014
007500*                      NOS MOLDES DOS DEMAIS PROGRAMAS DO SIGPF.  CHG0014
007600* 03/12/2003 M.FARIA   SOL-0238  ACHATADOS OS REGISTROS DA FD DE   CHG0015
007700*                      CMDENT/CMDSAI (ANTES SUBDIVIDIDOS EM       CHG0015
007800*                      -FD-TXT/FILLER) PARA PIC X(080)/X(132)      CHG0015
007900*                      UNICO, PADRAO DA FD NOS DEMAIS PROGRAMAS.  CHG0015
008000* 18/12/2003 M.FARIA   SOL-0238  MAINLINE PASSA A USAR PERFORM...  CHG0016
008100*                      THRU NAS TRES FASES DO JOB E GO TO PARA    CHG0016
008200*                      0999-00-ABEND-ARQ NOS TESTES DE FILE       CHG0016
008300*                      STATUS, SEGUINDO PADRAO DE ESTRUTURACAO DO CHG0016
008400*                      CENTRO DE PROCESSAMENTO.                  CHG0016
008500*****************************************************************
008600*
008700*****************************************************************
008800 ENVIRONMENT                 DIVISION.
008900*****************************************************************
009000 CONFIGURATION               SECTION.
009100*****************************************************************
009200 SPECIAL-NAMES.
009300     CLASS   WS-CLASSE-DIGITO    IS  '0' THRU '9'.
009400*****************************************************************
009500 INPUT-OUTPUT                SECTION.
009600*****************************************************************
009700 FILE-CONTROL.
009800*****************************************************************
009900* INPUT..: CMDENT  - FILA DE COMANDOS DO PATIO    - LRECL = 080 *
010000*****************************************************************
010100*
010200     SELECT  CMDENT   ASSIGN  TO  UT-S-CMDENT
010300             FILE     STATUS  IS  WS-FS-CMDENT.
010400*
010500*****************************************************************
010600* OUTPUT.: CMDSAI  - RESPOSTA DOS COMANDOS         - LRECL = 132 *
010700*****************************************************************
010800*
010900     SELECT  CMDSAI   ASSIGN  TO  UT-S-CMDSAI
011000             FILE     STATUS  IS  WS-FS-CMDSAI.
011100*
011200*****************************************************************
011300 DATA                        DIVISION.
011400*****************************************************************
011500 FILE                        SECTION.
011600*****************************************************************
011700* INPUT..: CMDENT  - FILA DE COMANDOS DO PATIO    - LRECL = 080 *
011800*****************************************************************
011900*
012000 FD  CMDENT
012100     RECORDING  MODE      IS  F
012200     LABEL      RECORD    IS  STANDARD
012300     BLOCK      CONTAINS  0   RECORDS.
012400*
012500 01      REG-CMDENT-FD       PIC     X(080).
012600*
012700*****************************************************************
012800* OUTPUT.: CMDSAI  - RESPOSTA DOS COMANDOS         - LRECL = 132 *
012900*****************************************************************
013000*
013100 FD  CMDSAI
013200     RECORDING  MODE      IS  F
013300     LABEL      RECORD    IS  STANDARD
013400     BLOCK      CONTAINS  0   RECORDS.
013500*
013600 01      REG-CMDSAI-FD       PIC     X(132).
013700*
013800*****************************************************************
013900 WORKING-STORAGE             SECTION.
014000*****************************************************************
014100*
014200*****************************************************************
014300*        TRATAMENTO DE DATA DE PROCESSAMENTO                    *
014400*****************************************************************
014500*
014600 01      WS-DAT-AMD          PIC     9(008) VALUE ZEROS.
014700 01      FILLER              REDEFINES      WS-DAT-AMD.
014800   03    WS-ANO-AMD          PIC     9(004).
014900   03    WS-MES-AMD          PIC     9(002).
015000   03    WS-DIA-AMD          PIC     9(002).
015100*
015200 01      WS-DAT-DMA          PIC     9(008) VALUE ZEROS.
015300 01      FILLER              REDEFINES      WS-DAT-DMA.
015400   03    WS-DIA-DMA          PIC     9(002).
015500   03    WS-MES-DMA          PIC     9(002).
015600   03    WS-ANO-DMA          PIC     9(004).
015700*
015800 01      WS-DATA-BANNER      PIC     X(010) VALUE '99/99/9999'.
015900 01      FILLER              REDEFINES      WS-DATA-BANNER.
016000   03    WS-DIA-BANNER       PIC     9(002).
016100   03    FILLER              PIC     X(001).
016200   03    WS-MES-BANNER       PIC     9(002).
016300   03    FILLER              PIC     X(001).
016400   03    WS-ANO-BANNER       PIC     9(004).
016500*
016600*****************************************************************
016700* INPUT..: CMDENT - FILA DE COMANDOS DO PATIO       LRECL = 080 *
016800*****************************************************************
016900*
017000     COPY    COBI4001.
017100*
017200*****************************************************************
017300* OUTPUT.: CMDSAI - RESPOSTA DOS COMANDOS            LRECL = 132 *
017400*****************************************************************
017500*
017600     COPY    COBO4001.
017700*
017800*****************************************************************
017900* AREA DE TRABALHO COMUM - PATIOS, CAMINHOES E CAMPOS DE TRABALHO*
018000*****************************************************************
018100*
018200     COPY    RUCWS010.
018300*
018400*****************************************************************
018500 LINKAGE                     SECTION.
018600*****************************************************************
018700 PROCEDURE                   DIVISION.
018800*****************************************************************
018900*
019000     PERFORM 0100-00-PROCED-INICIAIS THRU 0100-99-EXIT.
019100*
019200     PERFORM 1000-00-PROCED-PRINCIPAIS THRU 1000-99-EXIT
019300       UNTIL WS-FS-CMDENT EQUAL 10.
019400*
019500     PERFORM 3000-00-PROCED-FINAIS THRU 3000-99-EXIT.
019600*
019700     GOBACK.
019800*
019900*****************************************************************
020000 0100-00-PROCED-INICIAIS     SECTION.
020100*****************************************************************
020200*
020300     OPEN    INPUT   CMDENT
020400             OUTPUT  CMDSAI.
020500*
020600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
020700*
020800     MOVE    001             TO      WS-PTO-ERRO.
020900*
021000     PERFORM 0200-00-TESTA-FILE-STATUS.
021100*
021200     ACCEPT  WS-DAT-AMD      FROM    DATE YYYYMMDD.
021300*
021400     MOVE    WS-DIA-AMD      TO      WS-DIA-DMA.
021500     MOVE    WS-MES-AMD      TO      WS-MES-DMA.
021600     MOVE    WS-ANO-AMD      TO      WS-ANO-DMA.
021700*
021800     MOVE    WS-DIA-DMA      TO      WS-DIA-BANNER.
021900     MOVE    WS-MES-DMA      TO      WS-MES-BANNER.
022000     MOVE    WS-ANO-DMA      TO      WS-ANO-BANNER.
022100*
022200     DISPLAY '******************* GFCPB001 ******************'.
022300     DISPLAY '*   SICFP - CONTROLE DE FROTA E PATIOS         *'.
022400     DISPLAY '*   DATA DE PROCESSAMENTO..: ' WS-DATA-BANNER
022500             '          *'.
022600     DISPLAY '******************* GFCPB001 ******************'.
022700*
022800     PERFORM 0500-00-LEITURA-CMDENT.
022900*
023000 0100-99-EXIT.
023100     EXIT.
023200*
023300*****************************************************************
023400 0200-00-TESTA-FILE-STATUS   SECTION.
023500*****************************************************************
023600*
023700     PERFORM 0300-00-TESTA-FS-CMDENT.
023800*
023900     PERFORM 0400-00-TESTA-FS-CMDSAI.
024000*
024100 0200-99-EXIT.
024200     EXIT.
024300*
024400*****************************************************************
024500 0300-00-TESTA-FS-CMDENT     SECTION.
024600*****************************************************************
024700*
024800     IF      WS-FS-CMDENT NOT EQUAL 00 AND 10
024900             MOVE 'CMDENT'   TO      WS-DDNAME-ARQ
025000             MOVE  WS-FS-CMDENT
025100                             TO      WS-FS-ARQ
025200             GO TO           0999-00-ABEND-ARQ
025300     END-IF.
025400*
025500 0300-99-EXIT.
025600     EXIT.
025700*
025800*****************************************************************
025900 0400-00-TESTA-FS-CMDSAI     SECTION.
026000*****************************************************************
026100*
026200     IF      WS-FS-CMDSAI NOT EQUAL 00
026300             MOVE 'CMDSAI'   TO      WS-DDNAME-ARQ
026400             MOVE  WS-FS-CMDSAI
026500                             TO      WS-FS-ARQ
026600             GO TO           0999-00-ABEND-ARQ
026700     END-IF.
026800*
026900 0400-99-EXIT.
027000     EXIT.
027100*
027200*****************************************************************
027300 0500-00-LEITURA-CMDENT      SECTION.
027400*****************************************************************
027500*
027600     READ    CMDENT          INTO    REG-CMDENT.
027700*
027800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
027900*
028000     MOVE    002             TO      WS-PTO-ERRO.
028100*
028200     PERFORM 0300-00-TESTA-FS-CMDENT.
028300*
028400     IF      WS-FS-CMDENT    EQUAL   00
028500             ADD 001         TO      WS-LID-CMDENT
028600     END-IF.
028700*
028800 0500-99-EXIT.
028900     EXIT.
029000*
029100*****************************************************************
029200 1000-00-PROCED-PRINCIPAIS   SECTION.
029300*****************************************************************
029400*
029500     PERFORM 1100-00-DECODIFICA-COMANDO.
029600*
029700     EVALUATE WS-CMD-PALAVRA
029800       WHEN 'create_parking_lot'
029900             PERFORM 2100-00-CRIA-PATIO
030000       WHEN 'delete_parking_lot'
030100             PERFORM 2200-00-EXCLUI-PATIO
030200       WHEN 'add_truck'
030300             PERFORM 2300-00-INCLUI-CAMINHAO
030400       WHEN 'ready'
030500             PERFORM 2400-00-LIBERA-CAMINHAO
030600       WHEN 'load'
030700             PERFORM 2500-00-CARREGA-CAMINHAO
030800       WHEN 'count'
030900             PERFORM 2600-00-CONTA-CAMINHOES
031000       WHEN OTHER
031100             CONTINUE
031200     END-EVALUATE.
031300*
031400     PERFORM 0500-00-LEITURA-CMDENT.
031500*
031600 1000-99-EXIT.
031700     EXIT.
031800*
031900*****************************************************************
032000 1100-00-DECODIFICA-COMANDO  SECTION.
032100*****************************************************************
032200*        SEPARA A PALAVRA DO COMANDO E OS SEUS ATE 2 ARGUMENTOS  *
032300*        NUMERICOS, SEM USAR FUNCAO INTRINSECA.                  *
032400*****************************************************************
032500*
032600     MOVE    SPACES          TO      WS-CMD-PALAVRA
032700                                      WS-CMD-ARG1-ALFA
032800                                      WS-CMD-ARG2-ALFA.
032900*
033000     MOVE    ZERO            TO      WS-CMD-QTDE-CAMPOS
033100                                      WS-ARG1-NUM
033200                                      WS-ARG2-NUM.
033300*
033400     UNSTRING REG-CMDENT     DELIMITED BY ALL SPACES
033500             INTO    WS-CMD-PALAVRA
033600                     WS-CMD-ARG1-ALFA
033700                     WS-CMD-ARG2-ALFA
033800             TALLYING IN      WS-CMD-QTDE-CAMPOS
033900     END-UNSTRING.
034000*
034100     IF      WS-CMD-QTDE-CAMPOS GREATER THAN 1
034200             MOVE    WS-CMD-ARG1-ALFA        TO WS-CNV-ALFA
034300             PERFORM 4800-00-CONVERTE-ALFA-NUM
034400             MOVE    WS-CNV-NUM              TO WS-ARG1-NUM
034500     END-IF.
034600*
034700     IF      WS-CMD-QTDE-CAMPOS GREATER THAN 2
034800             MOVE    WS-CMD-ARG2-ALFA        TO WS-CNV-ALFA
034900             PERFORM 4800-00-CONVERTE-ALFA-NUM
035000             MOVE    WS-CNV-NUM              TO WS-ARG2-NUM
035100     END-IF.
035200*
035300 1100-99-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700 2100-00-CRIA-PATIO          SECTION.
035800*****************************************************************
035900*        COMANDO  - CREATE_PARKING_LOT CAPACIDADE LIMITE         *
036000*        NAO GRAVA LINHA DE SAIDA.                               *
036100*****************************************************************
036200*
036300     MOVE    WS-ARG1-NUM     TO      WS-CAP-BUSCA.
036400*
036500     PERFORM 4500-00-INSERE-PATIO-TAB.
036600*
036700     ADD     1               TO      WS-QT-CRIA-PATIO.
036800*
036900 2100-99-EXIT.
037000     EXIT.
037100*
037200*****************************************************************
037300 2200-00-EXCLUI-PATIO        SECTION.
037400*****************************************************************
037500*        COMANDO  - DELETE_PARKING_LOT CAPACIDADE                *
037600*        NAO GRAVA LINHA DE SAIDA.                               *
037700*****************************************************************
037800*
037900     MOVE    WS-ARG1-NUM     TO      WS-CAP-BUSCA.
038000*
038100     PERFORM 4600-00-REMOVE-PATIO-TAB.
038200*
038300     ADD     1               TO      WS-QT-EXCLUI-PATIO.
038400*
038500 2200-99-EXIT.
038600     EXIT.
038700*
038800*****************************************************************
038900 2300-00-INCLUI-CAMINHAO     SECTION.
039000*****************************************************************
039100*        COMANDO  - ADD_TRUCK CAMINHAO-ID CAPACIDADE              *
039200*        GRAVA A CAPACIDADE DO PATIO DE DESTINO, OU -1.           *
039300*****************************************************************
039400*
039500     MOVE    SPACES          TO      WS-LINHA-SAIDA.
039600     MOVE    1               TO      WS-LINHA-PTR.
039700*
039800     MOVE    WS-ARG2-NUM     TO      WS-CAP-BUSCA.
039900*
040000     PERFORM 4200-00-LOCALIZA-PATIO-MENOR.
040100*
040200     IF      PATIO-FOI-ACHADO
040300             MOVE    WS-ARG1-NUM     TO      WS-CAM-ID-MOVTO
040400             MOVE    WS-ARG2-NUM     TO      WS-CAM-CAPAC-MOVTO
040500             MOVE    ZERO            TO      WS-CAM-CARGA-MOVTO
040600             PERFORM 4700-00-ESTACIONA-CAMINHAO
040700             MOVE    PATIO-CAPACIDADE (WS-IND-PATIO-ACHADO)
040800                                     TO      WS-NUM-CONVERTE
040900             PERFORM 4790-00-CONVERTE-E-ACRESCENTA
041000     ELSE
041100             STRING  '-1'            DELIMITED BY SIZE
041200                     INTO    WS-LINHA-SAIDA
041300                     WITH POINTER     WS-LINHA-PTR
041400     END-IF.
041500*
041600     PERFORM 9000-00-GRAVA-CMDSAI.
041700*
041800     ADD     1               TO      WS-QT-INCLUI-CAM.
041900*
042000 2300-99-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400 2400-00-LIBERA-CAMINHAO     SECTION.
042500*****************************************************************
042600*        COMANDO  - READY CAPACIDADE                             *
042700*        GRAVA "CAMINHAO-ID CAPACIDADE-DO-PATIO", OU -1.          *
042800*****************************************************************
042900*
043000     MOVE    SPACES          TO      WS-LINHA-SAIDA.
043100     MOVE    1               TO      WS-LINHA-PTR.
043200*
043300     MOVE    WS-ARG1-NUM     TO      WS-CAP-BUSCA.
043400*
043500     PERFORM 4300-00-LOCALIZA-PATIO-MAIOR-ESP.
043600*
043700     IF      PATIO-FOI-ACHADO
043800             PERFORM 4720-00-DESENFILEIRA-ESPERA
043900             PERFORM 4730-00-ENFILEIRA-PRONTO
044000             MOVE    WS-CAM-ID-MOVTO         TO      WS-NUM-CONVERTE
044100             PERFORM 4790-00-CONVERTE-E-ACRESCENTA
044200             STRING  ' '             DELIMITED BY SIZE
044300                     INTO    WS-LINHA-SAIDA
044400                     WITH POINTER     WS-LINHA-PTR
044500             MOVE    PATIO-CAPACIDADE (WS-IND-PATIO-ACHADO)
044600                                     TO      WS-NUM-CONVERTE
044700             PERFORM 4790-00-CONVERTE-E-ACRESCENTA
044800     ELSE
044900             STRING  '-1'            DELIMITED BY SIZE
045000                     INTO    WS-LINHA-SAIDA
045100                     WITH POINTER     WS-LINHA-PTR
045200     END-IF.
045300*
045400     PERFORM 9000-00-GRAVA-CMDSAI.
045500*
045600     ADD     1               TO      WS-QT-LIBERA-CAM.
045700*
045800 2400-99-EXIT.
045900     EXIT.
046000*
046100*****************************************************************
046200 2500-00-CARREGA-CAMINHAO    SECTION.
046300*****************************************************************
046400*        COMANDO  - LOAD CAPACIDADE QTDE-CARGA                   *
046500*        GRAVA A CADEIA "ID CAP - ID CAP - ..." OU -1.            *
046600*****************************************************************
046700*
046800     MOVE    SPACES          TO      WS-LINHA-SAIDA.
046900     MOVE    1               TO      WS-LINHA-PTR.
047000*
047100     MOVE    WS-ARG1-NUM     TO      WS-CAP-BUSCA.
047200     MOVE    WS-ARG2-NUM     TO      WS-CARGA-RESTANTE.
047300     MOVE    'N'             TO      WS-ACHOU-CAMINHAO.
047400*
047500     PERFORM 2510-00-PROCESSA-PATIOS-CARGA
047600             UNTIL WS-CARGA-RESTANTE EQUAL ZERO.
047700*
047800     IF      NOT ACHOU-ALGUM-CAMINHAO
047900             STRING  '-1'            DELIMITED BY SIZE
048000                     INTO    WS-LINHA-SAIDA
048100                     WITH POINTER     WS-LINHA-PTR
048200     END-IF.
048300*
048400     PERFORM 9000-00-GRAVA-CMDSAI.
048500*
048600     ADD     1               TO      WS-QT-CARREGA-CAM.
048700*
048800 2500-99-EXIT.
048900     EXIT.
049000*
049100*****************************************************************
049200 2510-00-PROCESSA-PATIOS-CARGA SECTION.
049300*****************************************************************
049400*        UM PATIO POR VEZ, DO MENOR PARA O MAIOR A PARTIR DE      *
049500*        WS-CAP-BUSCA, ENQUANTO HOUVER CARGA A DISTRIBUIR.        *
049600*****************************************************************
049700*
049800     PERFORM 4400-00-LOCALIZA-PATIO-MAIOR-PRO.
049900*
050000     IF      NOT PATIO-FOI-ACHADO
050100             MOVE    ZERO            TO      WS-CARGA-RESTANTE
050200     ELSE
050300             MOVE    WS-IND-PATIO-ACHADO     TO WS-IND-PATIO-ORIGEM
050400             PERFORM 2520-00-DRENA-PATIO-PRONTO
050500                     UNTIL PATIO-QTD-PRONTO (WS-IND-PATIO-ORIGEM)
050600                           EQUAL ZERO
050700                        OR WS-CARGA-RESTANTE EQUAL ZERO
050800             MOVE    PATIO-CAPACIDADE (WS-IND-PATIO-ORIGEM)
050900                                     TO      WS-CAP-BUSCA
051000     END-IF.
051100*
051200 2510-99-EXIT.
051300     EXIT.
051400*
051500*****************************************************************
051600 2520-00-DRENA-PATIO-PRONTO  SECTION.
051700*****************************************************************
051800*        RETIRA O CAMINHAO MAIS ANTIGO DO PATIO PRONTO, ATRIBUI   *
051900*        A CARGA E REESTACIONA O CAMINHAO.                        *
052000*****************************************************************
052100*
052200     PERFORM 4740-00-DESENFILEIRA-PRONTO.
052300*
052400     PERFORM 4750-00-ATRIBUI-CARGA-CAM.
052500*
052600     PERFORM 4760-00-REESTACIONA-CAMINHAO.
052700*
052800 2520-99-EXIT.
052900     EXIT.
053000*
053100*****************************************************************
053200 2600-00-CONTA-CAMINHOES     SECTION.
053300*****************************************************************
053400*        COMANDO  - COUNT CAPACIDADE                              *
053500*        GRAVA A SOMA DE CAMINHOES DOS PATIOS COM CAPACIDADE      *
053600*        MAIOR QUE A INFORMADA.                                   *
053700*****************************************************************
053800*
053900     MOVE    SPACES          TO      WS-LINHA-SAIDA.
054000     MOVE    1               TO      WS-LINHA-PTR.
054100*
054200     MOVE    WS-ARG1-NUM     TO      WS-CAP-BUSCA.
054300     MOVE    ZERO            TO      WS-CONTA-CAMINHOES.
054400*
054500     IF      WS-PATIO-QTDE GREATER THAN ZERO
054600             PERFORM 2610-00-SOMA-PATIO-CONTA
054700                     VARYING WS-IND-PATIO FROM 1 BY 1
054800                     UNTIL WS-IND-PATIO GREATER THAN WS-PATIO-QTDE
054900     END-IF.
055000*
055100     MOVE    WS-CONTA-CAMINHOES      TO      WS-NUM-CONVERTE.
055200     PERFORM 4790-00-CONVERTE-E-ACRESCENTA.
055300*
055400     PERFORM 9000-00-GRAVA-CMDSAI.
055500*
055600     ADD     1               TO      WS-QT-CONTA-CAM.
055700*
055800 2600-99-EXIT.
055900     EXIT.
056000*
056100*****************************************************************
056200 2610-00-SOMA-PATIO-CONTA    SECTION.
056300*****************************************************************
056400*
056500     IF      PATIO-CAPACIDADE (WS-IND-PATIO) GREATER THAN WS-CAP-BUSCA
056600             ADD     PATIO-QTD-ESPERA (WS-IND-PATIO)
056700                     PATIO-QTD-PRONTO (WS-IND-PATIO)
056800                     TO      WS-CONTA-CAMINHOES
056900     END-IF.
057000*
057100 2610-99-EXIT.
057200     EXIT.
057300*
057400*****************************************************************
057500 3000-00-PROCED-FINAIS       SECTION.
057600*****************************************************************
057700*
057800     CLOSE   CMDENT
057900             CMDSAI.
058000*
058100     PERFORM 3100-00-MONTA-ESTATISTICA.
058200*
058300 3000-99-EXIT.
058400     EXIT.
058500*
058600*****************************************************************
058700 3100-00-MONTA-ESTATISTICA   SECTION.
058800*****************************************************************
058900*
059000     DISPLAY '******************* GFCPB001 ******************'.
059100     DISPLAY '*                                             *'.
059200     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
059300     DISPLAY '*                                             *'.
059400     DISPLAY '******************* GFCPB001 ******************'.
059500     DISPLAY '*                                             *'.
059600     MOVE    WS-LID-CMDENT   TO      WS-EDICAO.
059700     DISPLAY '* COMANDOS LIDOS........- CMDENT..: ' WS-EDICAO
059800             ' *'.
059900     MOVE    WS-GRV-CMDSAI   TO      WS-EDICAO.
060000     DISPLAY '* LINHAS GRAVADAS.......- CMDSAI..: ' WS-EDICAO
060100             ' *'.
060200     MOVE    WS-QT-CRIA-PATIO        TO      WS-EDICAO.
060300     DISPLAY '* COMANDOS PROCESSADOS..- CRIA....: ' WS-EDICAO
060400             ' *'.
060500     MOVE    WS-QT-EXCLUI-PATIO      TO      WS-EDICAO.
060600     DISPLAY '* COMANDOS PROCESSADOS..- EXCLUI..: ' WS-EDICAO
060700             ' *'.
060800     MOVE    WS-QT-INCLUI-CAM        TO      WS-EDICAO.
060900     DISPLAY '* COMANDOS PROCESSADOS..- INCLUI..: ' WS-EDICAO
061000             ' *'.
061100     MOVE    WS-QT-LIBERA-CAM        TO      WS-EDICAO.
061200     DISPLAY '* COMANDOS PROCESSADOS..- LIBERA..: ' WS-EDICAO
061300             ' *'.
061400     MOVE    WS-QT-CARREGA-CAM       TO      WS-EDICAO.
061500     DISPLAY '* COMANDOS PROCESSADOS..- CARREGA.: ' WS-EDICAO
061600             ' *'.
061700     MOVE    WS-QT-CONTA-CAM         TO      WS-EDICAO.
061800     DISPLAY '* COMANDOS PROCESSADOS..- CONTA...: ' WS-EDICAO
061900             ' *'.
062000     DISPLAY '*                                             *'.
062100     DISPLAY '******************* GFCPB001 ******************'.
062200*
062300 3100-99-EXIT.
062400     EXIT.
062500*
062600*****************************************************************
062700 4100-00-LOCALIZA-PATIO-EXATO SECTION.
062800*****************************************************************
062900*        BUSCA O PATIO DE CAPACIDADE EXATA = WS-CAP-BUSCA, NA     *
063000*        TABELA MANTIDA EM ORDEM ASCENDENTE DE PATIO-CAPACIDADE.  *
063100*****************************************************************
063200*
063300     MOVE    'N'             TO      WS-ACHOU-PATIO.
063400     MOVE    ZERO            TO      WS-IND-PATIO-ACHADO.
063500*
063600     IF      WS-PATIO-QTDE GREATER THAN ZERO
063700             PERFORM 4110-00-TESTA-PATIO-EXATO
063800                     VARYING WS-IND-PATIO FROM 1 BY 1
063900                     UNTIL WS-IND-PATIO GREATER THAN WS-PATIO-QTDE
064000                        OR PATIO-FOI-ACHADO
064100     END-IF.
064200*
064300 4100-99-EXIT.
064400     EXIT.
064500*
064600*****************************************************************
064700 4110-00-TESTA-PATIO-EXATO   SECTION.
064800*****************************************************************
064900*
065000     IF      PATIO-CAPACIDADE (WS-IND-PATIO) EQUAL WS-CAP-BUSCA
065100             MOVE    WS-IND-PATIO    TO      WS-IND-PATIO-ACHADO
065200             MOVE    'S'             TO      WS-ACHOU-PATIO
065300     END-IF.
065400*
065500 4110-99-EXIT.
065600     EXIT.
065700*
065800*****************************************************************
065900 4200-00-LOCALIZA-PATIO-MENOR SECTION.
066000*****************************************************************
066100*        REGRA - PATIO DE DESTINO DE CAMINHAO NOVO OU QUE VOLTA.  *
066200*        1O. CANDIDATO - O PATIO DE CAPACIDADE EXATA, SE EXISTE,  *
066300*        CASO CONTRARIO O MAIOR PATIO EXISTENTE COM CAPACIDADE    *
066400*        MENOR QUE WS-CAP-BUSCA. SE O CANDIDATO ESTA CHEIO,       *
066500*        TENTA O PROXIMO MENOR, E ASSIM POR DIANTE.               *
066600*****************************************************************
066700*
066800     MOVE    'N'             TO      WS-ACHOU-PATIO.
066900*
067000     IF      WS-PATIO-QTDE GREATER THAN ZERO
067100             PERFORM 4210-00-TESTA-PATIO-MENOR
067200                     VARYING WS-IND-PATIO FROM WS-PATIO-QTDE BY -1
067300                     UNTIL WS-IND-PATIO LESS THAN 1
067400                        OR PATIO-FOI-ACHADO
067500     END-IF.
067600*
067700 4200-99-EXIT.
067800     EXIT.
067900*
068000*****************************************************************
068100 4210-00-TESTA-PATIO-MENOR   SECTION.
068200*****************************************************************
068300*
068400     IF      PATIO-CAPACIDADE (WS-IND-PATIO) LESS THAN
068500                               OR EQUAL TO WS-CAP-BUSCA
068600             IF (PATIO-QTD-ESPERA (WS-IND-PATIO) +
068700                 PATIO-QTD-PRONTO (WS-IND-PATIO))
068800                     LESS THAN PATIO-LIMITE (WS-IND-PATIO)
068900                     MOVE    WS-IND-PATIO    TO      WS-IND-PATIO-ACHADO
069000                     MOVE 'S' TO WS-ACHOU-PATIO
069100             END-IF
069200     END-IF.
069300*
069400 4210-99-EXIT.
069500     EXIT.
069600*
069700*****************************************************************
069800 4300-00-LOCALIZA-PATIO-MAIOR-ESP SECTION.
069900*****************************************************************
070000*        REGRA - PATIO DE ORIGEM DO COMANDO READY. 1O. CANDIDATO  *
070100*        - O PATIO DE CAPACIDADE EXATA, SE TEM CAMINHAO NA        *
070200*        ESPERA, CASO CONTRARIO O MENOR PATIO EXISTENTE COM       *
070300*        CAPACIDADE MAIOR QUE WS-CAP-BUSCA QUE TENHA CAMINHAO NA  *
070400*        ESPERA.                                                 *
070500*****************************************************************
070600*
070700     MOVE    'N'             TO      WS-ACHOU-PATIO.
070800*
070900     IF      WS-PATIO-QTDE GREATER THAN ZERO
071000             PERFORM 4310-00-TESTA-PATIO-MAIOR-ESP
071100                     VARYING WS-IND-PATIO FROM 1 BY 1
071200                     UNTIL WS-IND-PATIO GREATER THAN WS-PATIO-QTDE
071300                        OR PATIO-FOI-ACHADO
071400     END-IF.
071500*
071600 4300-99-EXIT.
071700     EXIT.
071800*
071900*****************************************************************
072000 4310-00-TESTA-PATIO-MAIOR-ESP SECTION.
072100*****************************************************************
072200*
072300     IF      PATIO-CAPACIDADE (WS-IND-PATIO) GREATER THAN
072400                               OR EQUAL TO WS-CAP-BUSCA
072500         AND PATIO-QTD-ESPERA (WS-IND-PATIO) GREATER THAN ZERO
072600             MOVE    WS-IND-PATIO    TO      WS-IND-PATIO-ACHADO
072700             MOVE 'S' TO WS-ACHOU-PATIO
072800     END-IF.
072900*
073000 4310-99-EXIT.
073100     EXIT.
073200*
073300*****************************************************************
073400 4400-00-LOCALIZA-PATIO-MAIOR-PRO SECTION.
073500*****************************************************************
073600*        REGRA - PATIO DE ORIGEM DO COMANDO LOAD. 1O. CANDIDATO   *
073700*        - O PATIO DE CAPACIDADE EXATA, SE TEM CAMINHAO PRONTO,   *
073800*        CASO CONTRARIO O MENOR PATIO EXISTENTE COM CAPACIDADE    *
073900*        MAIOR QUE WS-CAP-BUSCA QUE TENHA CAMINHAO PRONTO.        *
074000*****************************************************************
074100*
074200     MOVE    'N'             TO      WS-ACHOU-PATIO.
074300*
074400     IF      WS-PATIO-QTDE GREATER THAN ZERO
074500             PERFORM 4410-00-TESTA-PATIO-MAIOR-PRO
074600                     VARYING WS-IND-PATIO FROM 1 BY 1
074700                     UNTIL WS-IND-PATIO GREATER THAN WS-PATIO-QTDE
074800                        OR PATIO-FOI-ACHADO
074900     END-IF.
075000*
075100 4400-99-EXIT.
075200     EXIT.
075300*
075400*****************************************************************
075500 4410-00-TESTA-PATIO-MAIOR-PRO SECTION.
075600*****************************************************************
075700*
075800     IF      PATIO-CAPACIDADE (WS-IND-PATIO) GREATER THAN
075900                               OR EQUAL TO WS-CAP-BUSCA
076000         AND PATIO-QTD-PRONTO (WS-IND-PATIO) GREATER THAN ZERO
076100             MOVE    WS-IND-PATIO    TO      WS-IND-PATIO-ACHADO
076200             MOVE 'S' TO WS-ACHOU-PATIO
076300     END-IF.
076400*
076500 4410-99-EXIT.
076600     EXIT.
076700*
076800*****************************************************************
076900 4500-00-INSERE-PATIO-TAB    SECTION.
077000*****************************************************************
077100*        COMANDO CREATE_PARKING_LOT - SE O PATIO JA EXISTE, NADA  *
077200*        E FEITO. CASO CONTRARIO, ABRE ESPACO NA TABELA NA        *
077300*        POSICAO CERTA (ORDEM ASCENDENTE) E INCLUI O PATIO NOVO.  *
077400*****************************************************************
077500*
077600     PERFORM 4100-00-LOCALIZA-PATIO-EXATO.
077700*
077800     IF      NOT PATIO-FOI-ACHADO
077900         AND WS-PATIO-QTDE LESS THAN 0200
078000             PERFORM 4510-00-ACHA-POSICAO-INSERCAO
078100             ADD     1               TO      WS-PATIO-QTDE
078200             PERFORM 4520-00-ABRE-ESPACO-TABELA
078300             MOVE    WS-ARG1-NUM     TO PATIO-CAPACIDADE (WS-IND-INS)
078400             MOVE    WS-ARG2-NUM     TO PATIO-LIMITE     (WS-IND-INS)
078500             MOVE    ZERO            TO PATIO-QTD-ESPERA (WS-IND-INS)
078600             MOVE    ZERO            TO PATIO-QTD-PRONTO (WS-IND-INS)
078700     END-IF.
078800*
078900 4500-99-EXIT.
079000     EXIT.
079100*
079200*****************************************************************
079300 4510-00-ACHA-POSICAO-INSERCAO SECTION.
079400*****************************************************************
079500*        POSICAO DE INSERCAO - O PRIMEIRO PATIO DE CAPACIDADE     *
079600*        MAIOR QUE A NOVA. SE NAO EXISTE NENHUM, VAI PARA O FIM.  *
079700*****************************************************************
079800*
079900     MOVE    'N'             TO      WS-ACHOU-POSICAO.
080000*
080100     ADD     1               TO      WS-PATIO-QTDE   GIVING  WS-IND-INS.
080200*
080300     IF      WS-PATIO-QTDE GREATER THAN ZERO
080400             PERFORM 4511-00-TESTA-POSICAO-INSERCAO
080500                     VARYING WS-IND-PATIO-INS FROM 1 BY 1
080600                     UNTIL WS-IND-PATIO-INS GREATER THAN WS-PATIO-QTDE
080700                        OR POSICAO-FOI-ACHADA
080800     END-IF.
080900*
081000 4510-99-EXIT.
081100     EXIT.
081200*
081300*****************************************************************
081400 4511-00-TESTA-POSICAO-INSERCAO SECTION.
081500*****************************************************************
081600*
081700     IF      PATIO-CAPACIDADE (WS-IND-PATIO-INS) GREATER THAN
081800                               WS-ARG1-NUM
081900             MOVE    WS-IND-PATIO-INS        TO      WS-IND-INS
082000             MOVE 'S' TO WS-ACHOU-POSICAO
082100     END-IF.
082200*
082300 4511-99-EXIT.
082400     EXIT.
082500*
082600*****************************************************************
082700 4520-00-ABRE-ESPACO-TABELA  SECTION.
082800*****************************************************************
082900*        DESLOCA AS POSICOES A PARTIR DE WS-IND-INS UMA CASA      *
083000*        PARA BAIXO NA TABELA, ABRINDO ESPACO PARA O PATIO NOVO.  *
083100*****************************************************************
083200*
083300     IF      WS-PATIO-QTDE GREATER THAN WS-IND-INS
083400             PERFORM 4521-00-DESLOCA-PATIO
083500                     VARYING WS-IND-PATIO FROM WS-PATIO-QTDE BY -1
083600                     UNTIL WS-IND-PATIO EQUAL TO WS-IND-INS
083700     END-IF.
083800*
083900 4520-99-EXIT.
084000     EXIT.
084100*
084200*****************************************************************
084300 4521-00-DESLOCA-PATIO       SECTION.
084400*****************************************************************
084500*
084600     MOVE    WS-PATIO (WS-IND-PATIO - 1)
084700             TO      WS-PATIO (WS-IND-PATIO).
084800*
084900 4521-99-EXIT.
085000     EXIT.
085100*
085200*****************************************************************
085300 4600-00-REMOVE-PATIO-TAB    SECTION.
085400*****************************************************************
085500*        COMANDO DELETE_PARKING_LOT - SE O PATIO NAO EXISTE, NADA *
085600*        E FEITO. CASO CONTRARIO, FECHA O ESPACO NA TABELA.       *
085700*****************************************************************
085800*
085900     PERFORM 4100-00-LOCALIZA-PATIO-EXATO.
086000*
086100     IF      PATIO-FOI-ACHADO
086200             PERFORM 4610-00-FECHA-ESPACO-TABELA
086300                     VARYING WS-IND-PATIO FROM WS-IND-PATIO-ACHADO BY 1
086400                     UNTIL WS-IND-PATIO GREATER THAN OR EQUAL TO
086500                                     WS-PATIO-QTDE
086600             SUBTRACT 1              FROM    WS-PATIO-QTDE
086700     END-IF.
086800*
086900 4600-99-EXIT.
087000     EXIT.
087100*
087200*****************************************************************
087300 4610-00-FECHA-ESPACO-TABELA SECTION.
087400*****************************************************************
087500*
087600     MOVE    WS-PATIO (WS-IND-PATIO + 1)
087700             TO      WS-PATIO (WS-IND-PATIO).
087800*
087900 4610-99-EXIT.
088000     EXIT.
088100*
088200*****************************************************************
088300 4700-00-ESTACIONA-CAMINHAO  SECTION.
088400*****************************************************************
088500*        ESTACIONA O CAMINHAO (WS-CAM-ID/CAPAC/CARGA-MOVTO) NO    *
088600*        FIM DA FILA DE ESPERA DO PATIO WS-IND-PATIO-ACHADO.      *
088700*****************************************************************
088800*
088900     ADD     1       TO      PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO).
089000*
089100     MOVE    WS-CAM-ID-MOVTO TO ESPERA-CAM-ID
089200             (WS-IND-PATIO-ACHADO,
089300              PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO)).
089400     MOVE    WS-CAM-CAPAC-MOVTO      TO ESPERA-CAM-CAPAC
089500             (WS-IND-PATIO-ACHADO,
089600              PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO)).
089700     MOVE    WS-CAM-CARGA-MOVTO      TO ESPERA-CAM-CARGA
089800             (WS-IND-PATIO-ACHADO,
089900              PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO)).
090000*
090100 4700-99-EXIT.
090200     EXIT.
090300*
090400*****************************************************************
090500 4720-00-DESENFILEIRA-ESPERA SECTION.
090600*****************************************************************
090700*        RETIRA O CAMINHAO MAIS ANTIGO DA FILA DE ESPERA DO       *
090800*        PATIO WS-IND-PATIO-ACHADO E DESLOCA OS DEMAIS.           *
090900*****************************************************************
091000*
091100     MOVE    ESPERA-CAM-ID    (WS-IND-PATIO-ACHADO, 1)
091200                             TO      WS-CAM-ID-MOVTO.
091300     MOVE    ESPERA-CAM-CAPAC (WS-IND-PATIO-ACHADO, 1)
091400                             TO      WS-CAM-CAPAC-MOVTO.
091500     MOVE    ESPERA-CAM-CARGA (WS-IND-PATIO-ACHADO, 1)
091600                             TO      WS-CAM-CARGA-MOVTO.
091700*
091800     IF      PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO) GREATER THAN 1
091900             PERFORM 4721-00-DESLOCA-ESPERA
092000                     VARYING WS-IND-ESPERA FROM 1 BY 1
092100                     UNTIL WS-IND-ESPERA GREATER THAN OR EQUAL TO
092200                           PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO)
092300     END-IF.
092400*
092500     SUBTRACT 1 FROM PATIO-QTD-ESPERA (WS-IND-PATIO-ACHADO).
092600*
092700 4720-99-EXIT.
092800     EXIT.
092900*
093000*****************************************************************
093100 4721-00-DESLOCA-ESPERA      SECTION.
093200*****************************************************************
093300*
093400     MOVE    PATIO-TAB-ESPERA (WS-IND-PATIO-ACHADO, WS-IND-ESPERA + 1)
093500             TO      PATIO-TAB-ESPERA
093600                             (WS-IND-PATIO-ACHADO, WS-IND-ESPERA).
093700*
093800 4721-99-EXIT.
093900     EXIT.
094000*
094100*****************************************************************
094200 4730-00-ENFILEIRA-PRONTO    SECTION.
094300*****************************************************************
094400*        COLOCA O CAMINHAO (WS-CAM-ID/CAPAC/CARGA-MOVTO) NO FIM   *
094500*        DA FILA DE PRONTOS DO PATIO WS-IND-PATIO-ACHADO.         *
094600*****************************************************************
094700*
094800     ADD     1       TO      PATIO-QTD-PRONTO (WS-IND-PATIO-ACHADO).
094900*
095000     MOVE    WS-CAM-ID-MOVTO TO PRONTO-CAM-ID
095100             (WS-IND-PATIO-ACHADO,
095200              PATIO-QTD-PRONTO (WS-IND-PATIO-ACHADO)).
095300     MOVE    WS-CAM-CAPAC-MOVTO      TO PRONTO-CAM-CAPAC
095400             (WS-IND-PATIO-ACHADO,
095500              PATIO-QTD-PRONTO (WS-IND-PATIO-ACHADO)).
095600     MOVE    WS-CAM-CARGA-MOVTO      TO PRONTO-CAM-CARGA
095700             (WS-IND-PATIO-ACHADO,
095800              PATIO-QTD-PRONTO (WS-IND-PATIO-ACHADO)).
095900*
096000 4730-99-EXIT.
096100     EXIT.
096200*
096300*****************************************************************
096400 4740-00-DESENFILEIRA-PRONTO SECTION.
096500*****************************************************************
096600*        RETIRA O CAMINHAO MAIS ANTIGO DA FILA DE PRONTOS DO      *
096700*        PATIO WS-IND-PATIO-ORIGEM E DESLOCA OS DEMAIS.           *
096800*****************************************************************
096900*
097000     MOVE    PRONTO-CAM-ID    (WS-IND-PATIO-ORIGEM, 1)
097100                             TO      WS-CAM-ID-MOVTO.
097200     MOVE    PRONTO-CAM-CAPAC (WS-IND-PATIO-ORIGEM, 1)
097300                             TO      WS-CAM-CAPAC-MOVTO.
097400     MOVE    PRONTO-CAM-CARGA (WS-IND-PATIO-ORIGEM, 1)
097500                             TO      WS-CAM-CARGA-MOVTO.
097600*
097700     IF      PATIO-QTD-PRONTO (WS-IND-PATIO-ORIGEM) GREATER THAN 1
097800             PERFORM 4741-00-DESLOCA-PRONTO
097900                     VARYING WS-IND-PRONTO FROM 1 BY 1
098000                     UNTIL WS-IND-PRONTO GREATER THAN OR EQUAL TO
098100                           PATIO-QTD-PRONTO (WS-IND-PATIO-ORIGEM)
098200     END-IF.
098300*
098400     SUBTRACT 1 FROM PATIO-QTD-PRONTO (WS-IND-PATIO-ORIGEM).
098500*
098600 4740-99-EXIT.
098700     EXIT.
098800*
098900*****************************************************************
099000 4741-00-DESLOCA-PRONTO      SECTION.
099100*****************************************************************
099200*
099300     MOVE    PATIO-TAB-PRONTO (WS-IND-PATIO-ORIGEM, WS-IND-PRONTO + 1)
099400             TO      PATIO-TAB-PRONTO
099500                             (WS-IND-PATIO-ORIGEM, WS-IND-PRONTO).
099600*
099700 4741-99-EXIT.
099800     EXIT.
099900*
100000*****************************************************************
100100 4750-00-ATRIBUI-CARGA-CAM   SECTION.
100200*****************************************************************
100300*        ATRIBUICAO DE CARGA AO CAMINHAO (WS-CAM-xxx-MOVTO) -     *
100400*        MINIMO ENTRE A CAPACIDADE RESTANTE DO CAMINHAO, A        *
100500*        CARGA RESTANTE DO COMANDO E A CAPACIDADE DO PROPRIO      *
100600*        PATIO - REGRA DE NEGOCIO MANTIDA DESDE A SOL-0140, NAO   *
100700*        E DEFEITO, NAO ALTERAR.                                 *
100800*****************************************************************
100900*
101000     COMPUTE WS-CARGA-ATRIBUIDA = WS-CAM-CAPAC-MOVTO -
101100                                   WS-CAM-CARGA-MOVTO.
101200*
101300     IF      WS-CARGA-RESTANTE LESS THAN WS-CARGA-ATRIBUIDA
101400             MOVE    WS-CARGA-RESTANTE       TO WS-CARGA-ATRIBUIDA
101500     END-IF.
101600*
101700     IF      PATIO-CAPACIDADE (WS-IND-PATIO-ORIGEM) LESS THAN
101800                               WS-CARGA-ATRIBUIDA
101900             MOVE    PATIO-CAPACIDADE (WS-IND-PATIO-ORIGEM)
102000                                     TO      WS-CARGA-ATRIBUIDA
102100     END-IF.
102200*
102300     ADD     WS-CARGA-ATRIBUIDA      TO      WS-CAM-CARGA-MOVTO.
102400     SUBTRACT WS-CARGA-ATRIBUIDA     FROM    WS-CARGA-RESTANTE.
102500*
102600 4750-99-EXIT.
102700     EXIT.
102800*
102900*****************************************************************
103000 4760-00-REESTACIONA-CAMINHAO SECTION.
103100*****************************************************************
103200*        SE O CAMINHAO FICOU COMPLETAMENTE CARREGADO, ELE VOLTA   *
103300*        VAZIO E A BUSCA PARTE DA SUA CAPACIDADE MAXIMA. CASO     *
103400*        CONTRARIO ELE VOLTA COM A CARGA ATUAL E A BUSCA PARTE    *
103500*        DA CAPACIDADE QUE AINDA LHE RESTA.                       *
103600*****************************************************************
103700*
103800     IF      WS-CAM-CARGA-MOVTO EQUAL WS-CAM-CAPAC-MOVTO
103900             MOVE    WS-CAM-CAPAC-MOVTO      TO WS-CAP-REESTACIONA
104000             MOVE    ZERO                    TO WS-CAM-CARGA-MOVTO
104100     ELSE
104200             COMPUTE WS-CAP-REESTACIONA = WS-CAM-CAPAC-MOVTO -
104300                                           WS-CAM-CARGA-MOVTO
104400     END-IF.
104500*
104600     MOVE    WS-CAP-REESTACIONA      TO      WS-CAP-BUSCA.
104700*
104800     PERFORM 4200-00-LOCALIZA-PATIO-MENOR.
104900*
105000     IF      PATIO-FOI-ACHADO
105100             PERFORM 4700-00-ESTACIONA-CAMINHAO
105200             PERFORM 4770-00-MONTA-RESULTADO-CARGA
105300     ELSE
105400             PERFORM 4780-00-MONTA-RESULTADO-FALHA
105500     END-IF.
105600*
105700 4760-99-EXIT.
105800     EXIT.
105900*
106000*****************************************************************
106100 4770-00-MONTA-RESULTADO-CARGA SECTION.
106200*****************************************************************
106300*
106400     PERFORM 4795-00-ACRESCENTA-SEPARADOR.
106500*
106600     MOVE    WS-CAM-ID-MOVTO         TO      WS-NUM-CONVERTE.
106700     PERFORM 4790-00-CONVERTE-E-ACRESCENTA.
106800*
106900     STRING  ' '                     DELIMITED BY SIZE
107000             INTO    WS-LINHA-SAIDA
107100             WITH POINTER     WS-LINHA-PTR.
107200*
107300     MOVE    PATIO-CAPACIDADE (WS-IND-PATIO-ACHADO)
107400                             TO      WS-NUM-CONVERTE.
107500     PERFORM 4790-00-CONVERTE-E-ACRESCENTA.
107600*
107700     MOVE    'S'             TO      WS-ACHOU-CAMINHAO.
107800*
107900 4770-99-EXIT.
108000     EXIT.
108100*
108200*****************************************************************
108300 4780-00-MONTA-RESULTADO-FALHA SECTION.
108400*****************************************************************
108500*
108600     PERFORM 4795-00-ACRESCENTA-SEPARADOR.
108700*
108800     MOVE    WS-CAM-ID-MOVTO         TO      WS-NUM-CONVERTE.
108900     PERFORM 4790-00-CONVERTE-E-ACRESCENTA.
109000*
109100     STRING  ' -1'                   DELIMITED BY SIZE
109200             INTO    WS-LINHA-SAIDA
109300             WITH POINTER     WS-LINHA-PTR.
109400*
109500     MOVE    'S'             TO      WS-ACHOU-CAMINHAO.
109600*
109700 4780-99-EXIT.
109800     EXIT.
109900*
110000*****************************************************************
110100 4790-00-CONVERTE-E-ACRESCENTA SECTION.
110200*****************************************************************
110300*        EDITA WS-NUM-CONVERTE E ACRESCENTA OS DIGITOS (SEM OS    *
110400*        BRANCOS DA ESQUERDA) AO FIM DE WS-LINHA-SAIDA.           *
110500*****************************************************************
110600*
110700     MOVE    WS-NUM-CONVERTE         TO      WS-EDITA-NUM.
110800*
110900     MOVE    ZERO            TO      WS-EDITA-LEN.
111000     INSPECT WS-EDITA-NUM    TALLYING WS-EDITA-LEN FOR LEADING SPACES.
111100     ADD     1               TO      WS-EDITA-LEN.
111200*
111300     STRING  WS-EDITA-NUM (WS-EDITA-LEN:) DELIMITED BY SIZE
111400             INTO    WS-LINHA-SAIDA
111500             WITH POINTER     WS-LINHA-PTR.
111600*
111700 4790-99-EXIT.
111800     EXIT.
111900*
112000*****************************************************************
112100 4795-00-ACRESCENTA-SEPARADOR SECTION.
112200*****************************************************************
112300*
112400     IF      ACHOU-ALGUM-CAMINHAO
112500             STRING  ' - '           DELIMITED BY SIZE
112600                     INTO    WS-LINHA-SAIDA
112700                     WITH POINTER     WS-LINHA-PTR
112800     END-IF.
112900*
113000 4795-99-EXIT.
113100     EXIT.
113200*
113300*****************************************************************
113400 4800-00-CONVERTE-ALFA-NUM   SECTION.
113500*****************************************************************
113600*        CONVERTE WS-CNV-ALFA (TEXTO) PARA WS-CNV-NUM (NUMERICO)  *
113700*        DIGITO A DIGITO, SEM USAR FUNCAO INTRINSECA.             *
113800*****************************************************************
113900*
114000     MOVE    ZERO            TO      WS-CNV-NUM.
114100     MOVE    '+'             TO      WS-CNV-SINAL.
114200     MOVE    ZERO            TO      WS-CNV-LEN.
114300*
114400     INSPECT WS-CNV-ALFA     TALLYING WS-CNV-LEN
114500             FOR CHARACTERS BEFORE INITIAL SPACE.
114600*
114700     IF      WS-CNV-LEN GREATER THAN ZERO
114800             IF      WS-CNV-ALFA (1:1) EQUAL '-'
114900                     MOVE '-' TO WS-CNV-SINAL
115000             END-IF
115100             PERFORM 4810-00-ACUMULA-DIGITO
115200                     VARYING WS-CNV-IDX FROM 1 BY 1
115300                     UNTIL WS-CNV-IDX GREATER THAN WS-CNV-LEN
115400             IF      WS-CNV-SINAL EQUAL '-'
115500                     MULTIPLY -1 BY WS-CNV-NUM
115600             END-IF
115700     END-IF.
115800*
115900 4800-99-EXIT.
116000     EXIT.
116100*
116200*****************************************************************
116300 4810-00-ACUMULA-DIGITO      SECTION.
116400*****************************************************************
116500*
116600     IF      WS-CNV-ALFA (WS-CNV-IDX:1) IS WS-CLASSE-DIGITO
116700             MOVE    WS-CNV-ALFA (WS-CNV-IDX:1)     TO WS-CNV-DIGITO
116800             COMPUTE WS-CNV-NUM = (WS-CNV-NUM * 10) + WS-CNV-DIGITO
116900     END-IF.
117000*
117100 4810-99-EXIT.
117200     EXIT.
117300*
117400*****************************************************************
117500 9000-00-GRAVA-CMDSAI        SECTION.
117600*****************************************************************
117700*        GRAVA UMA LINHA DE RESPOSTA EM CMDSAI, NA MESMA ORDEM    *
117800*        DE CHEGADA DO COMANDO QUE A GEROU.                       *
117900*****************************************************************
118000*
118100     MOVE    WS-LINHA-SAIDA  TO      REG-CMDSAI.
118200     WRITE   REG-CMDSAI-FD   FROM    REG-CMDSAI.
118300*
118400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
118500*
118600     MOVE    003             TO      WS-PTO-ERRO.
118700*
118800     PERFORM 0400-00-TESTA-FS-CMDSAI.
118900*
119000     IF      WS-FS-CMDSAI    EQUAL   00
119100             ADD 001         TO      WS-GRV-CMDSAI
119200     END-IF.
119300*
119400 9000-99-EXIT.
119500     EXIT.
119600*
119700*****************************************************************
119800 0999-00-ABEND-ARQ           SECTION.
119900*****************************************************************
120000*
120100     MOVE    12              TO      RETURN-CODE.
120200*
120300     DISPLAY '******************* GFCPB001 ******************'.
120400     DISPLAY '*                                             *'.
120500     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
120600     DISPLAY '*                                             *'.
120700     DISPLAY '******************* GFCPB001 ******************'.
120800     DISPLAY '*                                             *'.
120900     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
121000             WS-DDNAME-ARQ ' *'.
121100     DISPLAY '*                                             *'.
121200     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
121300             '             *'.
121400     DISPLAY '*                                             *'.
121500     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
121600             '            *'.
121700     DISPLAY '*                                             *'.
121800     DISPLAY '******************* GFCPB001 ******************'.
121900     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
122000     DISPLAY '******************* GFCPB001 ******************'.
122100*
122200     GOBACK.
122300*
122400 0999-99-EXIT.
122500     EXIT.
122600*
122700*****************************************************************
122800*                   FIM DO PROGRAMA - GFCPB001                  *
122900*****************************************************************
