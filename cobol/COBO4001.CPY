000100******************************************************************
000200* SISTEMA         - SICFP - CONTROLE DE FROTA E PATIOS          *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - CMDSAI         - LRECL 132 BYTES  *
000500******************************************************************
000600* NOME DO BOOK    - COBO4001 - RESPOSTA DO COMANDO DO PATIO     *
000700******************************************************************
000800* REG-CMDSAI      - NIVEL 01            - REG. TOTAL DO ARQUIVO    *
000810* CMDSAI-TEXTO    - PIC X(131)          - RESPOSTA DO COMANDO      *
000900******************************************************************
001000* UMA LINHA POR COMANDO QUE PRODUZ SAIDA (ADD_TRUCK / READY /    *
001100* LOAD / COUNT). NAO HA LINHA DE SAIDA PARA CREATE_PARKING_LOT   *
001200* NEM PARA DELETE_PARKING_LOT.                                   *
001300******************************************************************
001400*
001500 01          REG-CMDSAI.
001510   03        CMDSAI-TEXTO    PIC     X(131).
001520   03        FILLER          PIC     X(001).
001600*
001700******************************************************************
001800* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - CMDSAI  *
001900******************************************************************
